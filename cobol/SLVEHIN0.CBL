000100*    SLVEHIN0.CBL
000200*    SELECT clause for the vehicle-preference intake file - flat
000300*    sequential, no key, processed strictly in file order.
000400*
000500*    HISTORY
000600*    06/08/98   LMF   REQ TL-0142  ORIGINAL.
000700*
000800     SELECT VEHICLE-PREF-FILE
000900         ASSIGN TO "VEHICLE-PREF-FILE"
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS W-VEHICLE-PREF-FILE-STATUS.
