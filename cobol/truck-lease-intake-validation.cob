000100*    TRUCK-LEASE-INTAKE-VALIDATION.COB
000200*    Batch driver for the truck-lease intake edit run.  CALLs the
000300*    two edit programs in turn, collects each one's run totals,
000400*    and prints the end-of-run control-break summary.  Replaces
000500*    the old interactive front end for this one nightly job - see
000600*    REQ TL-0142 project binder for why intake validation was
000700*    pulled out of the online screens into its own batch step.
000800*
000900*    HISTORY
001000*    06/15/98 LMF REQ TL-0142 ORIGINAL.
001100*    06/22/98 LMF REQ TL-0142 OPERATIONS REVIEW OF THE FIRST
001200*                     PARALLEL RUN - ADDED THE APPLICANT AND
001300*                     VEHICLE-PREF RESULT COUNTS TO THE END-OF-
001400*                     RUN CONSOLE MESSAGE PER THEIR REQUEST.
001500*    07/20/98 LMF REQ TL-0151 DRIVER NOW PASSES THE LICENSE-
001600*                     FORMAT EDIT'S EXPANDED ERROR-CODE LIST
001700*                     THROUGH TO PLSUMRPT.CBL UNCHANGED.
001800*    10/12/98 LMF REQ TL-0163 NO DRIVER CHANGE FOR THE EMAIL
001900*                     EDIT - NOTED HERE SO THE NEXT PROGRAMMER
002000*                     KNOWS THE CALL SEQUENCE WAS LEFT ALONE.
002100*    11/30/98 LMF REQ TL-0142 Y2K REVIEW OF THE RUN-DATE HEADING
002200*                     ON THE SUMMARY REPORT - SEE WSDATE.CBL FOR
002300*                     THE ACTUAL WINDOWING FIX.
002400*    02/11/00 RTW REQ TL-0180 RUN TOTALS NOW PASSED BACK ON THE
002500*                     CALL "USING" INSTEAD OF A SCRATCH FILE - SEE
002600*                     WSRUNTOT.CBL.
002700*    02/18/00 RTW REQ TL-0180 OPERATIONS SIGN-OFF ON THE PARALLEL
002800*                     RUN AGAINST THE OLD SCRATCH-FILE VERSION -
002900*                     TOTALS TIE OUT, SCRATCH FILE DD RETIRED.
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. truck-lease-intake-validation.
003200 AUTHOR. L M FARLEY.
003300 INSTALLATION. FLEET SERVICES DATA CENTER.
003400 DATE-WRITTEN. 06/15/98.
003500 DATE-COMPILED.
003600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS TL-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
004400     UPSI-0 ON STATUS IS TL-RERUN-REQUESTED
004500     UPSI-0 OFF STATUS IS TL-NORMAL-RUN.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     COPY "SLSUMRPT.CBL".
004900 DATA DIVISION.
005000 FILE SECTION.
005100     COPY "FDSUMRPT.CBL".
005200 WORKING-STORAGE SECTION.
005300     COPY "WSRUNTOT.CBL"
005400         REPLACING W-RUN-TOTALS
005500                BY W-APL-TOTALS
005600                   W-RUN-RECORD-TYPE-NAME
005700                BY W-APL-RECORD-TYPE-NAME
005800                   W-RUN-RECORDS-READ
005900                BY W-APL-RECORDS-READ
006000                   W-RUN-RECORDS-VALID
006100                BY W-APL-RECORDS-VALID
006200                   W-RUN-RECORDS-INVALID
006300                BY W-APL-RECORDS-INVALID.
006400     COPY "WSRUNTOT.CBL"
006500         REPLACING W-RUN-TOTALS
006600                BY W-VEH-TOTALS
006700                   W-RUN-RECORD-TYPE-NAME
006800                BY W-VEH-RECORD-TYPE-NAME
006900                   W-RUN-RECORDS-READ
007000                BY W-VEH-RECORDS-READ
007100                   W-RUN-RECORDS-VALID
007200                BY W-VEH-RECORDS-VALID
007300                   W-RUN-RECORDS-INVALID
007400                BY W-VEH-RECORDS-INVALID.
007500     COPY "WSSUMRPT.CBL".
007600 PROCEDURE DIVISION.
007700*
007800 0000-MAIN-LINE.
007900*
008000     CALL "applicant-edit"    USING W-APL-TOTALS.
008100     CALL "vehicle-pref-edit" USING W-VEH-TOTALS.
008200     PERFORM 1000-PRINT-SUMMARY-REPORT
008300        THRU 1000-EXIT.
008400     STOP RUN.
008500*
008600     COPY "PLSUMRPT.CBL".
