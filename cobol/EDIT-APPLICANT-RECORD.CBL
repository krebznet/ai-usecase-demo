000100*    EDIT-APPLICANT-RECORD.CBL
000200*    Required-field, format, and business-rule paragraphs for one
000300*    APPLICANT-RECORD.  Caller PERFORMs 4000 THRU 4000-EXIT once
000400*    per input record with APPLICANT-RECORD already read and
000500*    APPLICANT-RESULT-RECORD cleared; comes back with
000600*    APPLICANT-RESULT-RECORD built and W-RECORD-IS-VALID-SW set.
000700*    Field order below follows the intake screen's own tab order -
000800*    see REQ TL-0142 spec sheet in the project binder.
000900*
001000*    HISTORY
001100*    06/03/98 LMF REQ TL-0142 ORIGINAL - REQUIRED FIELDS ONLY.
001200*    06/05/98   LMF   REQ TL-0142  ADDED PHONE/SSN FORMAT EDITS.
001300*    07/14/98 LMF REQ TL-0151 ADDED LICENSE-NUMBER FORMAT EDIT.
001400*    09/22/98   LMF   REQ TL-0159  ADDED AGE, SSN-TEST, STATE/ZIP
001500*                     BUSINESS RULES (4100-4160); ADDED 900 AREA
001600*                     CODE TO FMT-SSN DISALLOWED TEST (4050).
001700*    10/05/98   LMF   REQ TL-0163  ADDED EMAIL FORMAT EDIT (4030).
001800*    11/02/98   LMF   REQ TL-0163  EMBEDDED-SPACE TEST IN 4030 WAS
001900*                     ONLY LOOKING AHEAD OF THE "@" - A SPACE IN
002000*                     THE DOMAIN PART GOT BY.  NOW TESTS THE WHOLE
002100*                     SIGNIFICANT ADDRESS (4034/4035 ADDED).
002200*
002300 4000-EDIT-APPLICANT-RECORD.
002400*
002500     MOVE ZERO   TO W-EDIT-ERROR-COUNT.
002600     MOVE 1      TO W-ERROR-STRING-PTR.
002700     MOVE SPACES TO W-ERROR-CODES-BUILD.
002800*
002900     PERFORM 4010-EDIT-FIRST-NAME    THRU 4010-EXIT.
003000     PERFORM 4011-EDIT-LAST-NAME     THRU 4011-EXIT.
003100     PERFORM 4012-EDIT-EMAIL         THRU 4012-EXIT.
003200     PERFORM 4013-EDIT-PHONE         THRU 4013-EXIT.
003300     PERFORM 4014-EDIT-SSN           THRU 4014-EXIT.
003400     PERFORM 4015-EDIT-DATE-OF-BIRTH THRU 4015-EXIT.
003500     PERFORM 4016-EDIT-ADDRESS       THRU 4016-EXIT.
003600     PERFORM 4017-EDIT-CITY          THRU 4017-EXIT.
003700     PERFORM 4018-EDIT-STATE         THRU 4018-EXIT.
003800     PERFORM 4019-EDIT-ZIP-CODE      THRU 4019-EXIT.
003900     PERFORM 4021-EDIT-LICENSE-NUMBER
004000        THRU 4021-EXIT.
004100     PERFORM 4023-EDIT-LICENSE-STATE
004200        THRU 4023-EXIT.
004300*
004400     PERFORM 4100-EDIT-AGE-ELIGIBILITY
004500        THRU 4100-EXIT.
004600     PERFORM 4150-EDIT-SSN-TEST-VALUE
004700        THRU 4150-EXIT.
004800     PERFORM 4180-EDIT-STATE-ZIP-CONSISTENCY
004900        THRU 4180-EXIT.
005000*
005100     PERFORM 4900-BUILD-APPLICANT-RESULT
005200        THRU 4900-EXIT.
005300*
005400 4000-EXIT.
005500     EXIT.
005600*
005700*        ---- required-field checks, screen tab order ----
005800 4010-EDIT-FIRST-NAME.
005900*
006000     MOVE APL-FIRST-NAME TO W-FIELD-TO-CHECK.
006100     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
006200     IF W-FIELD-IS-EMPTY
006300        MOVE "REQ-FNAME" TO W-ERROR-CODE
006400        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
006500*
006600 4010-EXIT.
006700     EXIT.
006800*
006900 4011-EDIT-LAST-NAME.
007000*
007100     MOVE APL-LAST-NAME TO W-FIELD-TO-CHECK.
007200     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
007300     IF W-FIELD-IS-EMPTY
007400        MOVE "REQ-LNAME" TO W-ERROR-CODE
007500        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
007600*
007700 4011-EXIT.
007800     EXIT.
007900*
008000 4012-EDIT-EMAIL.
008100*
008200     MOVE APL-EMAIL TO W-FIELD-TO-CHECK.
008300     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
008400     IF W-FIELD-IS-EMPTY
008500        MOVE "REQ-EMAIL" TO W-ERROR-CODE
008600        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
008700     ELSE
008800        PERFORM 4030-CHECK-EMAIL-FORMAT
008900           THRU 4030-EXIT
009000        IF NOT W-EMAIL-FORMAT-IS-VALID
009100           MOVE "FMT-EMAIL" TO W-ERROR-CODE
009200           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
009300*
009400 4012-EXIT.
009500     EXIT.
009600*
009700 4013-EDIT-PHONE.
009800*
009900     MOVE APL-PHONE TO W-FIELD-TO-CHECK.
010000     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
010100     IF W-FIELD-IS-EMPTY
010200        MOVE "REQ-PHONE" TO W-ERROR-CODE
010300        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
010400     ELSE
010500        PERFORM 4040-CHECK-PHONE-FORMAT
010600           THRU 4040-EXIT
010700        IF NOT W-PHONE-FORMAT-IS-VALID
010800           MOVE "FMT-PHONE" TO W-ERROR-CODE
010900           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
011000*
011100 4013-EXIT.
011200     EXIT.
011300*
011400 4014-EDIT-SSN.
011500*
011600     MOVE APL-SSN TO W-FIELD-TO-CHECK.
011700     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
011800     IF W-FIELD-IS-EMPTY
011900        MOVE "REQ-SSN" TO W-ERROR-CODE
012000        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
012100     ELSE
012200        PERFORM 4050-CHECK-SSN-FORMAT
012300           THRU 4050-EXIT
012400        IF NOT W-SSN-FORMAT-IS-VALID
012500           MOVE "FMT-SSN" TO W-ERROR-CODE
012600           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
012700*
012800 4014-EXIT.
012900     EXIT.
013000*
013100 4015-EDIT-DATE-OF-BIRTH.
013200*
013300     MOVE APL-DATE-OF-BIRTH TO W-FIELD-TO-CHECK.
013400     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
013500     IF W-FIELD-IS-EMPTY
013600        MOVE "REQ-DOB" TO W-ERROR-CODE
013700        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
013800*
013900 4015-EXIT.
014000     EXIT.
014100*
014200 4016-EDIT-ADDRESS.
014300*
014400     MOVE APL-ADDRESS TO W-FIELD-TO-CHECK.
014500     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
014600     IF W-FIELD-IS-EMPTY
014700        MOVE "REQ-ADDR" TO W-ERROR-CODE
014800        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
014900*
015000 4016-EXIT.
015100     EXIT.
015200*
015300 4017-EDIT-CITY.
015400*
015500     MOVE APL-CITY TO W-FIELD-TO-CHECK.
015600     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
015700     IF W-FIELD-IS-EMPTY
015800        MOVE "REQ-CITY" TO W-ERROR-CODE
015900        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
016000*
016100 4017-EXIT.
016200     EXIT.
016300*
016400 4018-EDIT-STATE.
016500*
016600     MOVE APL-STATE TO W-FIELD-TO-CHECK.
016700     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
016800     IF W-FIELD-IS-EMPTY
016900        MOVE "REQ-STATE" TO W-ERROR-CODE
017000        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
017100*
017200 4018-EXIT.
017300     EXIT.
017400*
017500 4019-EDIT-ZIP-CODE.
017600*
017700     MOVE APL-ZIP-CODE TO W-FIELD-TO-CHECK.
017800     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
017900     IF W-FIELD-IS-EMPTY
018000        MOVE "REQ-ZIP" TO W-ERROR-CODE
018100        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
018200*
018300 4019-EXIT.
018400     EXIT.
018500*
018600 4021-EDIT-LICENSE-NUMBER.
018700*
018800     MOVE APL-LICENSE-NUMBER TO W-FIELD-TO-CHECK.
018900     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
019000     IF W-FIELD-IS-EMPTY
019100        MOVE "REQ-LICNUM" TO W-ERROR-CODE
019200        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
019300*
019400*        NOTE - the license-number FORMAT check (4060) is driven
019500*        off LICENSE-STATE, so it fires from 4023 below once we
019600*        know that field is not itself blank; see REQ TL-0151
019700*        discussion thread.
019800*
019900 4021-EXIT.
020000     EXIT.
020100*
020200 4023-EDIT-LICENSE-STATE.
020300*
020400     MOVE APL-LICENSE-STATE TO W-FIELD-TO-CHECK.
020500     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
020600     IF W-FIELD-IS-EMPTY
020700        MOVE "REQ-LICST" TO W-ERROR-CODE
020800        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
020900     ELSE
021000        IF APL-LICENSE-NUMBER NOT = SPACES
021100           PERFORM 4060-CHECK-LICENSE-FORMAT
021200              THRU 4060-EXIT
021300           IF NOT W-LICENSE-FORMAT-IS-VALID
021400              MOVE "FMT-LICNUM" TO W-ERROR-CODE
021500              PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
021600*
021700 4023-EXIT.
021800     EXIT.
021900*
022000*        ---- EMAIL format edit -------------------------
022100 4030-CHECK-EMAIL-FORMAT.
022200*
022300     MOVE "Y"    TO W-EMAIL-VALID-FORMAT-SW.
022400     MOVE ZERO   TO W-EMAIL-AT-COUNT.
022500     MOVE ZERO   TO W-EMAIL-SPACE-COUNT.
022600     MOVE APL-EMAIL TO W-EMAIL-RAW.
022700     INSPECT W-EMAIL-RAW TALLYING W-EMAIL-AT-COUNT FOR ALL "@".
022800     IF W-EMAIL-AT-COUNT NOT = 1
022900        MOVE "N" TO W-EMAIL-VALID-FORMAT-SW.
023000*
023100     IF W-EMAIL-FORMAT-IS-VALID
023200        MOVE SPACES TO W-EMAIL-LOCAL W-EMAIL-DOMAIN
023300        UNSTRING W-EMAIL-RAW DELIMITED BY "@"
023400              INTO W-EMAIL-LOCAL W-EMAIL-DOMAIN
023500        END-UNSTRING
023600        IF W-EMAIL-LOCAL(1:1) = SPACE
023700           MOVE "N" TO W-EMAIL-VALID-FORMAT-SW.
023800*
023900     IF W-EMAIL-FORMAT-IS-VALID
024000        PERFORM 4031-CHECK-EMAIL-DOMAIN
024100           THRU 4031-EXIT.
024200*
024300*        REQ TL-0163 - no embedded space anywhere in the address,
024400*        not just ahead of the "@" - count over the significant
024500*        part of the raw field only, so the trailing PIC X(40)
024600*        fill spaces don't false-fail every email.
024700     PERFORM 4034-FIND-EMAIL-LENGTH
024800        THRU 4034-EXIT.
024900     INSPECT W-EMAIL-RAW(1:W-EMAIL-RAW-LEN)
025000           TALLYING W-EMAIL-SPACE-COUNT FOR ALL " ".
025100     IF W-EMAIL-SPACE-COUNT NOT = ZERO
025200        MOVE "N" TO W-EMAIL-VALID-FORMAT-SW.
025300*
025400 4030-EXIT.
025500     EXIT.
025600*
025700 4031-CHECK-EMAIL-DOMAIN.
025800*
025900     MOVE ZERO TO W-EMAIL-DOT-COUNT.
026000     MOVE ZERO TO W-EMAIL-DOMAIN-LEN.
026100     INSPECT W-EMAIL-DOMAIN TALLYING W-EMAIL-DOT-COUNT
026200           FOR ALL ".".
026300     IF W-EMAIL-DOT-COUNT = ZERO OR W-EMAIL-DOMAIN(1:1) = SPACE
026400        MOVE "N" TO W-EMAIL-VALID-FORMAT-SW
026500     ELSE
026600        PERFORM 4032-FIND-DOMAIN-LENGTH
026700           THRU 4032-EXIT
026800        IF W-EMAIL-DOMAIN-LEN < 4
026900           MOVE "N" TO W-EMAIL-VALID-FORMAT-SW
027000        ELSE
027100           MOVE W-EMAIL-DOMAIN(W-EMAIL-DOMAIN-LEN - 1:1)
027200              TO W-EMAIL-TLD-1
027300           MOVE W-EMAIL-DOMAIN(W-EMAIL-DOMAIN-LEN:1)
027400              TO W-EMAIL-TLD-2
027500           IF W-EMAIL-TLD-1 NOT ALPHABETIC
027600              OR W-EMAIL-TLD-2 NOT ALPHABETIC
027700              MOVE "N" TO W-EMAIL-VALID-FORMAT-SW.
027800*
027900 4031-EXIT.
028000     EXIT.
028100*
028200 4032-FIND-DOMAIN-LENGTH.
028300*
028400     MOVE 40 TO W-EMAIL-DOMAIN-LEN.
028500     PERFORM 4033-BACK-UP-ONE-DOMAIN-CHAR
028600        THRU 4033-EXIT
028700        UNTIL W-EMAIL-DOMAIN-LEN = ZERO
028800           OR W-EMAIL-DOMAIN(W-EMAIL-DOMAIN-LEN:1) NOT = SPACE.
028900*
029000 4032-EXIT.
029100     EXIT.
029200*
029300 4033-BACK-UP-ONE-DOMAIN-CHAR.
029400*
029500     SUBTRACT 1 FROM W-EMAIL-DOMAIN-LEN.
029600*
029700 4033-EXIT.
029800     EXIT.
029900*
030000 4034-FIND-EMAIL-LENGTH.
030100*
030200     MOVE 40 TO W-EMAIL-RAW-LEN.
030300     PERFORM 4035-BACK-UP-ONE-EMAIL-CHAR
030400        THRU 4035-EXIT
030500        UNTIL W-EMAIL-RAW-LEN = ZERO
030600           OR W-EMAIL-RAW(W-EMAIL-RAW-LEN:1) NOT = SPACE.
030700*
030800 4034-EXIT.
030900     EXIT.
031000*
031100 4035-BACK-UP-ONE-EMAIL-CHAR.
031200*
031300     SUBTRACT 1 FROM W-EMAIL-RAW-LEN.
031400*
031500 4035-EXIT.
031600     EXIT.
031700*
031800*        ---- PHONE format edit -------------------------
031900 4040-CHECK-PHONE-FORMAT.
032000*
032100     MOVE APL-PHONE  TO W-PHONE-RAW.
032200     MOVE SPACES     TO W-PHONE-DIGITS.
032300     MOVE ZERO       TO W-PHONE-DIGIT-COUNT.
032400     MOVE ZERO       TO W-EDIT-SUB.
032500     PERFORM 4041-STRIP-ONE-PHONE-CHAR
032600        THRU 4041-EXIT
032700        20 TIMES.
032800     IF W-PHONE-DIGIT-COUNT = 10 OR W-PHONE-DIGIT-COUNT = 11
032900        MOVE "Y" TO W-PHONE-VALID-FORMAT-SW
033000     ELSE
033100        MOVE "N" TO W-PHONE-VALID-FORMAT-SW.
033200*
033300 4040-EXIT.
033400     EXIT.
033500*
033600 4041-STRIP-ONE-PHONE-CHAR.
033700*
033800     ADD 1 TO W-EDIT-SUB.
033900     IF W-PHONE-RAW(W-EDIT-SUB:1) IS NUMERIC
034000        ADD 1 TO W-PHONE-DIGIT-COUNT
034100        MOVE W-PHONE-RAW(W-EDIT-SUB:1)
034200           TO W-PHONE-DIGITS(W-PHONE-DIGIT-COUNT:1).
034300*
034400 4041-EXIT.
034500     EXIT.
034600*
034700*        ---- SSN format edit -----------------------------------
034800 4050-CHECK-SSN-FORMAT.
034900*
035000     MOVE APL-SSN  TO W-SSN-RAW.
035100     MOVE SPACES   TO W-SSN-DIGITS.
035200     MOVE ZERO     TO W-SSN-DIGIT-COUNT.
035300     MOVE ZERO     TO W-EDIT-SUB.
035400     MOVE "Y"      TO W-SSN-VALID-FORMAT-SW.
035500     PERFORM 4051-STRIP-ONE-SSN-CHAR
035600        THRU 4051-EXIT
035700        11 TIMES.
035800     IF W-SSN-DIGIT-COUNT NOT = 9
035900        MOVE "N" TO W-SSN-VALID-FORMAT-SW.
036000*
036100*        REQ TL-0159 - format edit also rejects a 900 area code,
036200*        on top of the same all-9-zero/all-consecutive/666 values
036300*        SSN-TEST checks below, so FMT-SSN catches the 900 case
036400*        that SSN-TEST does not.
036500     IF W-SSN-FORMAT-IS-VALID
036600        IF W-SSN-DIGITS = "123456789"
036700           OR W-SSN-DIGITS = "000000000"
036800           OR W-SSN-AREA-CODE = "666"
036900           OR W-SSN-AREA-CODE = "900"
037000              MOVE "N" TO W-SSN-VALID-FORMAT-SW.
037100*
037200 4050-EXIT.
037300     EXIT.
037400*
037500 4051-STRIP-ONE-SSN-CHAR.
037600*
037700     ADD 1 TO W-EDIT-SUB.
037800     IF W-SSN-RAW(W-EDIT-SUB:1) IS NUMERIC
037900        ADD 1 TO W-SSN-DIGIT-COUNT
038000        MOVE W-SSN-RAW(W-EDIT-SUB:1)
038100           TO W-SSN-DIGITS(W-SSN-DIGIT-COUNT:1)
038200     ELSE
038300        IF W-SSN-RAW(W-EDIT-SUB:1) NOT = "-"
038400           AND W-SSN-RAW(W-EDIT-SUB:1) NOT = SPACE
038500           MOVE "N" TO W-SSN-VALID-FORMAT-SW.
038600*
038700 4051-EXIT.
038800     EXIT.
038900*
039000*        ---- LICENSE-NUMBER format edit, by STATE -------
039100 4060-CHECK-LICENSE-FORMAT.
039200*
039300     MOVE APL-LICENSE-NUMBER TO W-LICENSE-RAW.
039400     MOVE APL-LICENSE-STATE  TO W-LICENSE-STATE-UC.
039500     PERFORM 4061-FIND-LICENSE-LENGTH
039600        THRU 4061-EXIT.
039700*
039800     IF W-LICENSE-STATE-UC = "CA"
039900        IF W-LICENSE-LENGTH = 8
040000           AND W-LICENSE-1ST-CHAR ALPHABETIC
040100           AND W-LICENSE-REST(1:7) IS NUMERIC
040200              MOVE "Y" TO W-LICENSE-VALID-FORMAT-SW
040300        ELSE
040400           MOVE "N" TO W-LICENSE-VALID-FORMAT-SW
040500     ELSE
040600     IF W-LICENSE-STATE-UC = "TX"
040700        IF W-LICENSE-LENGTH = 8
040800           AND W-LICENSE-RAW(1:8) IS NUMERIC
040900           MOVE "Y" TO W-LICENSE-VALID-FORMAT-SW
041000        ELSE
041100           MOVE "N" TO W-LICENSE-VALID-FORMAT-SW
041200     ELSE
041300     IF W-LICENSE-STATE-UC = "FL"
041400        IF W-LICENSE-LENGTH = 13
041500           AND W-LICENSE-1ST-CHAR ALPHABETIC
041600           AND W-LICENSE-REST(1:12) IS NUMERIC
041700              MOVE "Y" TO W-LICENSE-VALID-FORMAT-SW
041800        ELSE
041900           MOVE "N" TO W-LICENSE-VALID-FORMAT-SW
042000     ELSE
042100     IF W-LICENSE-STATE-UC = "NY"
042200        IF W-LICENSE-LENGTH = 9
042300           AND W-LICENSE-RAW(1:9) IS NUMERIC
042400           MOVE "Y" TO W-LICENSE-VALID-FORMAT-SW
042500        ELSE
042600           MOVE "N" TO W-LICENSE-VALID-FORMAT-SW
042700     ELSE
042800        IF W-LICENSE-LENGTH NOT LESS THAN 5
042900           AND W-LICENSE-LENGTH NOT GREATER THAN 15
043000           MOVE "Y" TO W-LICENSE-VALID-FORMAT-SW
043100        ELSE
043200           MOVE "N" TO W-LICENSE-VALID-FORMAT-SW.
043300*
043400 4060-EXIT.
043500     EXIT.
043600*
043700 4061-FIND-LICENSE-LENGTH.
043800*
043900     MOVE 15 TO W-LICENSE-LENGTH.
044000     PERFORM 4062-BACK-UP-ONE-LICENSE-CHAR
044100        THRU 4062-EXIT
044200        UNTIL W-LICENSE-LENGTH = ZERO
044300           OR W-LICENSE-RAW(W-LICENSE-LENGTH:1) NOT = SPACE.
044400*
044500 4061-EXIT.
044600     EXIT.
044700*
044800 4062-BACK-UP-ONE-LICENSE-CHAR.
044900*
045000     SUBTRACT 1 FROM W-LICENSE-LENGTH.
045100*
045200 4062-EXIT.
045300     EXIT.
045400*
045500*        ---- server-side business rules -----------------
045600 4100-EDIT-AGE-ELIGIBILITY.
045700*
045800     IF APL-DATE-OF-BIRTH NOT = SPACES
045900        PERFORM 4110-COMPUTE-AGE-FROM-DOB
046000           THRU 4110-EXIT
046100        IF GDTV-APPLICANT-AGE < 21
046200           MOVE "AGE-MIN" TO W-ERROR-CODE
046300           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
046400        ELSE
046500           IF GDTV-APPLICANT-AGE > 80
046600              MOVE "AGE-MAX" TO W-ERROR-CODE
046700              PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
046800*
046900 4100-EXIT.
047000     EXIT.
047100*
047200 4150-EDIT-SSN-TEST-VALUE.
047300*
047400     MOVE "N" TO W-SSN-IS-DISALLOWED-SW.
047500     IF APL-SSN NOT = SPACES
047600        PERFORM 4160-STRIP-SSN-FOR-TEST-CHECK
047700           THRU 4160-EXIT
047800        IF W-SSN-DIGITS = "123456789"
047900           OR W-SSN-DIGITS = "000000000"
048000           OR W-SSN-AREA-CODE = "666"
048100           MOVE "Y" TO W-SSN-IS-DISALLOWED-SW.
048200*
048300     IF W-SSN-IS-DISALLOWED
048400        MOVE "SSN-TEST" TO W-ERROR-CODE
048500        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
048600*
048700 4150-EXIT.
048800     EXIT.
048900*
049000 4160-STRIP-SSN-FOR-TEST-CHECK.
049100*
049200     MOVE APL-SSN  TO W-SSN-RAW.
049300     MOVE SPACES   TO W-SSN-DIGITS.
049400     MOVE ZERO     TO W-SSN-DIGIT-COUNT.
049500     MOVE ZERO     TO W-EDIT-SUB.
049600     PERFORM 4161-STRIP-ONE-TEST-SSN-CHAR
049700        THRU 4161-EXIT
049800        11 TIMES.
049900*
050000 4160-EXIT.
050100     EXIT.
050200*
050300 4161-STRIP-ONE-TEST-SSN-CHAR.
050400*
050500     ADD 1 TO W-EDIT-SUB.
050600     IF W-SSN-RAW(W-EDIT-SUB:1) IS NUMERIC
050700        ADD 1 TO W-SSN-DIGIT-COUNT
050800        MOVE W-SSN-RAW(W-EDIT-SUB:1)
050900           TO W-SSN-DIGITS(W-SSN-DIGIT-COUNT:1).
051000*
051100 4161-EXIT.
051200     EXIT.
051300*
051400 4180-EDIT-STATE-ZIP-CONSISTENCY.
051500*
051600     IF APL-STATE NOT = SPACES AND APL-ZIP-CODE NOT = SPACES
051700        MOVE APL-STATE    TO W-STATE-UC
051800        MOVE APL-ZIP-CODE TO W-ZIP-RAW
051900        PERFORM 4200-CHECK-STATE-ZIP-CONSISTENCY
052000           THRU 4200-EXIT
052100        IF NOT W-ZIP-PREFIX-MATCHES
052200           MOVE "ZIP-MISMATCH" TO W-ERROR-CODE
052300           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
052400*
052500 4180-EXIT.
052600     EXIT.
052700*
052800*        ---- build the outgoing VALIDATION-RESULT record -
052900 4900-BUILD-APPLICANT-RESULT.
053000*
053100     MOVE SPACES        TO APPLICANT-RESULT-RECORD.
053200     STRING APL-FIRST-NAME DELIMITED BY SPACE
053300            " " DELIMITED BY SIZE
053400            APL-LAST-NAME DELIMITED BY SPACE
053500            INTO APR-RECORD-KEY
053600     END-STRING.
053700     MOVE "A"                TO APR-RECORD-TYPE.
053800     MOVE W-EDIT-ERROR-COUNT TO APR-ERROR-COUNT.
053900     MOVE W-ERROR-CODES-BUILD TO APR-ERROR-CODES.
054000     IF W-EDIT-ERROR-COUNT = ZERO
054100        MOVE "Y" TO W-RECORD-IS-VALID-SW
054200        MOVE "Y" TO APR-IS-VALID
054300     ELSE
054400        MOVE "N" TO W-RECORD-IS-VALID-SW
054500        MOVE "N" TO APR-IS-VALID.
054600*
054700 4900-EXIT.
054800     EXIT.
