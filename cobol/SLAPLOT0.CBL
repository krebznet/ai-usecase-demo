000100*    SLAPLOT0.CBL
000200*    SELECT clause for the applicant validation result file - one
000300*    VALIDATION-RESULT record written per input record, same
000400*    order.
000500*
000600*    HISTORY
000700*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
000800*
000900     SELECT APPLICANT-RESULT-FILE
001000         ASSIGN TO "APPLICANT-RESULT-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS W-APPLICANT-RESULT-STATUS.
