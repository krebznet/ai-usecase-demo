000100*    WSSUMRPT.CBL
000200*    Print-line work area for the end-of-run summary report.  One
000300*    80-byte area, laid out three different ways depending on
000400*    which
000500*    kind of line is about to be written - the shop's usual way of
000600*    building a report line without a separate record for every
000700*    heading/detail/total variation.
000800*
000900*    HISTORY
001000*    06/15/98   LMF   REQ TL-0142  ORIGINAL.
001100*
001200 01  W-SUMMARY-LINE-AREA               PIC X(80).
001300*
001400 01  W-SUMMARY-HEADING-LINE  REDEFINES W-SUMMARY-LINE-AREA.
001500     05  W-HDG-RECORD-TYPE              PIC X(12).
001600     05  FILLER                          PIC X(01).
001700     05  W-HDG-RECORDS-READ              PIC X(06).
001800     05  FILLER                          PIC X(01).
001900     05  W-HDG-RECORDS-VALID             PIC X(06).
002000     05  FILLER                          PIC X(01).
002100     05  W-HDG-RECORDS-INVALID           PIC X(06).
002200     05  FILLER                          PIC X(47).
002300*
002400 01  W-SUMMARY-DETAIL-LINE  REDEFINES W-SUMMARY-LINE-AREA.
002500     05  W-DTL-RECORD-TYPE              PIC X(12).
002600     05  FILLER                          PIC X(01).
002700     05  W-DTL-RECORDS-READ              PIC ZZZZZ9.
002800     05  FILLER                          PIC X(01).
002900     05  W-DTL-RECORDS-VALID             PIC ZZZZZ9.
003000     05  FILLER                          PIC X(01).
003100     05  W-DTL-RECORDS-INVALID           PIC ZZZZZ9.
003200     05  FILLER                          PIC X(47).
003300*
003400 01  W-SUMMARY-TOTAL-LINE  REDEFINES W-SUMMARY-LINE-AREA.
003500     05  W-TOT-LITERAL                  PIC X(12).
003600     05  FILLER                          PIC X(01).
003700     05  W-TOT-RECORDS-READ              PIC ZZZZZ9.
003800     05  FILLER                          PIC X(01).
003900     05  W-TOT-RECORDS-VALID             PIC ZZZZZ9.
004000     05  FILLER                          PIC X(01).
004100     05  W-TOT-RECORDS-INVALID           PIC ZZZZZ9.
004200     05  FILLER                          PIC X(47).
004300*
004400 01  W-SUMMARY-RUN-COUNTERS.
004500     05  W-GRAND-RECORDS-READ            PIC 9(06)   COMP.
004600     05  W-GRAND-RECORDS-VALID           PIC 9(06)   COMP.
004700     05  W-GRAND-RECORDS-INVALID         PIC 9(06)   COMP.
