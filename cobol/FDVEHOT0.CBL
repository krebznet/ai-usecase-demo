000100*    FDVEHOT0.CBL
000200*    FD + record layout for the vehicle-preference validation
000300*    result
000400*    file.  Same VALIDATION-RESULT shape as FDAPLOT0.CBL.
000500*
000600*    HISTORY
000700*    06/08/98   LMF   REQ TL-0142  ORIGINAL.
000800*    11/09/98   LMF   REQ TL-0142  DROPPED THE TRAILING FILLER -
000900*                     RECORD SPEC CALLS FOR A FIXED 244 BYTES AND
001000*                     THE FILLER WAS PADDING IT OUT TO 249.
001100*
001200 FD  VEHICLE-PREF-RESULT-FILE
001300     LABEL RECORDS ARE STANDARD.
001400*
001500 01  VEHICLE-PREF-RESULT-RECORD.
001600     05  VPR-RECORD-KEY               PIC X(40).
001700     05  VPR-RECORD-TYPE              PIC X(01).
001800     05  VPR-IS-VALID                 PIC X(01).
001900         88  VPR-VALID                    VALUE "Y".
002000         88  VPR-INVALID                  VALUE "N".
002100     05  VPR-ERROR-COUNT               PIC 9(02).
002200     05  VPR-ERROR-CODES               PIC X(200).
