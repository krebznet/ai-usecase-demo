000100*    APPLICANT-EDIT.COB
000200*    Reads the truck-lease APPLICANT-FILE record by record, edits
000300*    each one against the intake screen's field rules, and writes
000400*    one VALIDATION-RESULT record per input record to the
000500*    APPLICANT-RESULT-FILE.  Hands its run totals back to
000600*    truck-lease-intake-validation.cob on the CALL "USING" so the
000700*    driver can print the end-of-run summary without a second
000800*    pass.
000900*
001000*    HISTORY
001100*    06/03/98 LMF REQ TL-0142 ORIGINAL.
001200*    06/05/98   LMF   REQ TL-0142  ADDED PHONE/SSN FORMAT EDITS.
001300*    07/14/98 LMF REQ TL-0151 ADDED LICENSE-NUMBER FORMAT EDIT.
001400*    09/22/98   LMF   REQ TL-0159  ADDED AGE, SSN-TEST, STATE/ZIP
001500*                     BUSINESS RULES.
001600*    10/05/98   LMF   REQ TL-0163  ADDED EMAIL FORMAT EDIT.
001700*    12/29/98 RTW REQ TL-0171 YEAR-2000 REVIEW - GDTV-TODAY-CCYY
001800*                     ALREADY WINDOWS THE SYSTEM DATE, NO CHANGE
001900*                     NEEDED. SIGNED OFF.
002000*    02/11/00 RTW REQ TL-0180 RUN TOTALS NOW PASSED BACK TO THE
002100*                     DRIVER ON THE CALL, NOT WRITTEN TO A
002200*                     SCRATCH FILE.
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. applicant-edit.
002500 AUTHOR. L M FARLEY.
002600 INSTALLATION. FLEET SERVICES DATA CENTER.
002700 DATE-WRITTEN. 06/03/98.
002800 DATE-COMPILED.
002900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TL-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
003700     UPSI-0 ON STATUS IS TL-RERUN-REQUESTED
003800     UPSI-0 OFF STATUS IS TL-NORMAL-RUN.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     COPY "SLAPLIN0.CBL".
004200     COPY "SLAPLOT0.CBL".
004300 DATA DIVISION.
004400 FILE SECTION.
004500     COPY "FDAPLIN0.CBL".
004600     COPY "FDAPLOT0.CBL".
004700 WORKING-STORAGE SECTION.
004800     COPY "WSAPLEDT.CBL".
004900     COPY "wsdate.cbl".
005000 LINKAGE SECTION.
005100     COPY "WSRUNTOT.CBL".
005200 PROCEDURE DIVISION USING W-RUN-TOTALS.
005300*
005400 0000-MAIN-LINE.
005500*
005600     OPEN INPUT  APPLICANT-FILE.
005700     OPEN OUTPUT APPLICANT-RESULT-FILE.
005800     MOVE "APPLICANT"    TO W-RUN-RECORD-TYPE-NAME.
005900     MOVE ZERO           TO W-RUN-RECORDS-READ.
006000     MOVE ZERO           TO W-RUN-RECORDS-VALID.
006100     MOVE ZERO           TO W-RUN-RECORDS-INVALID.
006200     MOVE "N"            TO W-APPLICANT-EOF-SW.
006300     PERFORM 1000-READ-APPLICANT-RECORD
006400        THRU 1000-EXIT.
006500     PERFORM 2000-PROCESS-APPLICANT-RECORD
006600        THRU 2000-EXIT
006700        UNTIL W-APPLICANT-AT-EOF.
006800     CLOSE APPLICANT-FILE.
006900     CLOSE APPLICANT-RESULT-FILE.
007000     GOBACK.
007100*
007200 1000-READ-APPLICANT-RECORD.
007300*
007400     READ APPLICANT-FILE
007500        AT END
007600           MOVE "Y" TO W-APPLICANT-EOF-SW.
007700*
007800 1000-EXIT.
007900     EXIT.
008000*
008100 2000-PROCESS-APPLICANT-RECORD.
008200*
008300     ADD 1 TO W-RUN-RECORDS-READ.
008400     PERFORM 4000-EDIT-APPLICANT-RECORD
008500        THRU 4000-EXIT.
008600     IF W-RECORD-IS-VALID
008700        ADD 1 TO W-RUN-RECORDS-VALID
008800     ELSE
008900        ADD 1 TO W-RUN-RECORDS-INVALID.
009000     WRITE APPLICANT-RESULT-RECORD.
009100     PERFORM 1000-READ-APPLICANT-RECORD
009200        THRU 1000-EXIT.
009300*
009400 2000-EXIT.
009500     EXIT.
009600*
009700     COPY "EDIT-APPLICANT-RECORD.CBL".
009800     COPY "PL-COMPUTE-APPLICANT-AGE.CBL".
009900     COPY "PL-CHECK-STATE-ZIP.CBL".
010000     COPY "PLGENERAL.CBL".
