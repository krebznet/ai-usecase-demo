000100*    EDIT-VEHICLE-RECORD.CBL
000200*    Required-field and NUMBER-OF-TRAILERS range checks for one
000300*    VEHICLE-PREF-RECORD. Caller PERFORMs 4500 THRU 4500-EXIT once
000400*    per input record with VEHICLE-PREF-RECORD already read and
000500*    VEHICLE-PREF-RESULT-RECORD cleared; comes back with
000600*    VEHICLE-PREF-RESULT-RECORD built and W-RECORD-IS-VALID-SW
000700*    set.
000800*
000900*    HISTORY
001000*    06/08/98 LMF REQ TL-0142 ORIGINAL - REQUIRED FIELDS ONLY.
001100*    06/12/98   LMF   REQ TL-0142  ADDED NUMBER-OF-TRAILERS RANGE
001200*                     AND NUMERIC-TEST EDIT (4530).
001300*
001400 4500-EDIT-VEHICLE-PREF-RECORD.
001500*
001600     MOVE ZERO   TO W-EDIT-ERROR-COUNT.
001700     MOVE 1      TO W-ERROR-STRING-PTR.
001800     MOVE SPACES TO W-ERROR-CODES-BUILD.
001900*
002000     PERFORM 4510-EDIT-TRUCK-TYPE    THRU 4510-EXIT.
002100     PERFORM 4511-EDIT-TRAILER-TYPE  THRU 4511-EXIT.
002200     PERFORM 4512-EDIT-INTENDED-USE  THRU 4512-EXIT.
002300     PERFORM 4520-EDIT-NUMBER-OF-TRAILERS
002400        THRU 4520-EXIT.
002500*
002600     PERFORM 4990-BUILD-VEHICLE-RESULT
002700        THRU 4990-EXIT.
002800*
002900 4500-EXIT.
003000     EXIT.
003100*
003200*        ---- required-field checks --------------------------
003300 4510-EDIT-TRUCK-TYPE.
003400*
003500     MOVE VPF-TRUCK-TYPE TO W-FIELD-TO-CHECK.
003600     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
003700     IF W-FIELD-IS-EMPTY
003800        MOVE "REQ-TRUCK" TO W-ERROR-CODE
003900        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
004000*
004100 4510-EXIT.
004200     EXIT.
004300*
004400 4511-EDIT-TRAILER-TYPE.
004500*
004600     MOVE VPF-TRAILER-TYPE TO W-FIELD-TO-CHECK.
004700     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
004800     IF W-FIELD-IS-EMPTY
004900        MOVE "REQ-TRAILER" TO W-ERROR-CODE
005000        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
005100*
005200 4511-EXIT.
005300     EXIT.
005400*
005500 4512-EDIT-INTENDED-USE.
005600*
005700     MOVE VPF-INTENDED-USE TO W-FIELD-TO-CHECK.
005800     PERFORM 9000-CHECK-FIELD-EMPTY THRU 9000-EXIT.
005900     IF W-FIELD-IS-EMPTY
006000        MOVE "REQ-USE" TO W-ERROR-CODE
006100        PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
006200*
006300 4512-EXIT.
006400     EXIT.
006500*
006600*        ---- NUMBER-OF-TRAILERS numeric/range edit, only fired
006700*        when the field is not blank - see REQ TL-0142 note on
006800*        the "1" screen default not being a validation rule
006900 4520-EDIT-NUMBER-OF-TRAILERS.
007000*
007100     IF VPF-NUMBER-OF-TRAILERS NOT = SPACES
007200        PERFORM 4530-CHECK-TRAILER-COUNT
007300           THRU 4530-EXIT
007400        IF NOT W-TRAILER-COUNT-IS-NUMERIC
007500           MOVE "TRAILERS-NONNUM" TO W-ERROR-CODE
007600           PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT
007700        ELSE
007800           IF W-TRAILER-COUNT-BIN < 1
007900              OR W-TRAILER-COUNT-BIN > 10
008000                 MOVE "TRAILERS-RANGE" TO W-ERROR-CODE
008100                 PERFORM 9100-APPEND-ERROR-CODE THRU 9100-EXIT.
008200*
008300 4520-EXIT.
008400     EXIT.
008500*
008600 4530-CHECK-TRAILER-COUNT.
008700*
008800     MOVE VPF-NUMBER-OF-TRAILERS TO W-TRAILER-COUNT-RAW.
008900     MOVE ZERO                   TO W-TRAILER-COUNT-BIN.
009000     IF W-TRAILER-COUNT-NUMERIC-TEST IS NUMERIC
009100        MOVE "Y" TO W-TRAILER-COUNT-IS-NUMERIC-SW
009200        MOVE W-TRAILER-COUNT-NUMERIC-TEST TO W-TRAILER-COUNT-BIN
009300     ELSE
009400        MOVE "N" TO W-TRAILER-COUNT-IS-NUMERIC-SW.
009500*
009600 4530-EXIT.
009700     EXIT.
009800*
009900*        ---- build the outgoing VALIDATION-RESULT record ------
010000 4990-BUILD-VEHICLE-RESULT.
010100*
010200     MOVE SPACES TO VEHICLE-PREF-RESULT-RECORD.
010300     STRING VPF-TRUCK-TYPE DELIMITED BY SPACE
010400            " " DELIMITED BY SIZE
010500            VPF-TRAILER-TYPE DELIMITED BY SPACE
010600            INTO VPR-RECORD-KEY
010700     END-STRING.
010800     MOVE "V"                  TO VPR-RECORD-TYPE.
010900     MOVE W-EDIT-ERROR-COUNT  TO VPR-ERROR-COUNT.
011000     MOVE W-ERROR-CODES-BUILD TO VPR-ERROR-CODES.
011100     IF W-EDIT-ERROR-COUNT = ZERO
011200        MOVE "Y" TO W-RECORD-IS-VALID-SW
011300        MOVE "Y" TO VPR-IS-VALID
011400     ELSE
011500        MOVE "N" TO W-RECORD-IS-VALID-SW
011600        MOVE "N" TO VPR-IS-VALID.
011700*
011800 4990-EXIT.
011900     EXIT.
