000100*    FDAPLOT0.CBL
000200*    FD + record layout for the applicant validation result file.
000300*    One record written per input APPLICANT-RECORD, same shape as
000400*    FDVEHOT0.CBL's VEHICLE-PREF-RESULT-RECORD (see PLSUMRPT.CBL
000500*    for
000600*    why the two are not COPY-shared - this shop keeps one FD per
000700*    file, layout duplicated, not COPY REPLACING).
000800*
000900*    HISTORY
001000*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
001100*    11/09/98   LMF   REQ TL-0142  DROPPED THE TRAILING FILLER -
001200*                     RECORD SPEC CALLS FOR A FIXED 244 BYTES AND
001300*                     THE FILLER WAS PADDING IT OUT TO 249.
001400*
001500 FD  APPLICANT-RESULT-FILE
001600     LABEL RECORDS ARE STANDARD.
001700*
001800 01  APPLICANT-RESULT-RECORD.
001900     05  APR-RECORD-KEY              PIC X(40).
002000     05  APR-RECORD-TYPE             PIC X(01).
002100     05  APR-IS-VALID                PIC X(01).
002200         88  APR-VALID                   VALUE "Y".
002300         88  APR-INVALID                 VALUE "N".
002400     05  APR-ERROR-COUNT              PIC 9(02).
002500     05  APR-ERROR-CODES              PIC X(200).
