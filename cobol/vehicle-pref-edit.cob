000100*    VEHICLE-PREF-EDIT.COB
000200*    Reads the truck-lease VEHICLE-PREF-FILE record by record,
000300*    edits each one against the equipment-preference screen's
000400*    field rules, and writes one VALIDATION-RESULT record per
000500*    input record to the VEHICLE-PREF-RESULT-FILE.  Hands its run
000600*    totals back to truck-lease-intake-validation.cob on the CALL
000700*    "USING" so the driver can print the end-of-run summary
000800*    without a second pass.
000900*
001000*    HISTORY
001100*    06/08/98 LMF REQ TL-0142 ORIGINAL.
001200*    06/12/98   LMF   REQ TL-0142  ADDED NUMBER-OF-TRAILERS RANGE
001300*                     AND NUMERIC-TEST EDIT.
001400*    06/19/98 LMF REQ TL-0142 FIELD-FORMAT REVIEW WITH THE
001500*                     EQUIPMENT DESK - CONFIRMED TRAILER COUNT
001600*                     IS ENTERED AS A WHOLE NUMBER, NEVER
001700*                     FRACTIONAL, SO THE NUMERIC-TEST EDIT
001800*                     STANDS AS WRITTEN.
001900*    09/22/98 LMF REQ TL-0159 NO CHANGE TO THIS PROGRAM FOR THE
002000*                     STATE/ZIP EDIT - THAT RULE ONLY APPLIES TO
002100*                     THE APPLICANT RECORD.  NOTED HERE FOR THE
002200*                     NEXT PROGRAMMER.
002300*    11/30/98 LMF REQ TL-0142 Y2K REVIEW - THIS PROGRAM CARRIES
002400*                     NO DATE FIELDS OF ITS OWN, NO CHANGE
002500*                     NEEDED.
002600*    12/02/98 LMF REQ TL-0159 PULLED THE ERROR-COUNT AND EDIT
002700*                     SUBSCRIPT IN WSVEHEDT.CBL OUT TO STANDALONE
002800*                     77'S - SEE THAT COPYBOOK'S OWN HISTORY.
002900*    02/11/00 RTW REQ TL-0180 RUN TOTALS NOW PASSED BACK TO THE
003000*                     DRIVER ON THE CALL, NOT WRITTEN TO A
003100*                     SCRATCH FILE.
003200*    02/18/00 RTW REQ TL-0180 OPERATIONS SIGN-OFF ON THE PARALLEL
003300*                     RUN AGAINST THE OLD SCRATCH-FILE VERSION -
003400*                     TOTALS TIE OUT.
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. vehicle-pref-edit.
003700 AUTHOR. L M FARLEY.
003800 INSTALLATION. FLEET SERVICES DATA CENTER.
003900 DATE-WRITTEN. 06/08/98.
004000 DATE-COMPILED.
004100 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS TL-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
004900     UPSI-0 ON STATUS IS TL-RERUN-REQUESTED
005000     UPSI-0 OFF STATUS IS TL-NORMAL-RUN.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY "SLVEHIN0.CBL".
005400     COPY "SLVEHOT0.CBL".
005500 DATA DIVISION.
005600 FILE SECTION.
005700     COPY "FDVEHIN0.CBL".
005800     COPY "FDVEHOT0.CBL".
005900 WORKING-STORAGE SECTION.
006000     COPY "WSVEHEDT.CBL".
006100 LINKAGE SECTION.
006200     COPY "WSRUNTOT.CBL".
006300 PROCEDURE DIVISION USING W-RUN-TOTALS.
006400*
006500 0000-MAIN-LINE.
006600*
006700     OPEN INPUT  VEHICLE-PREF-FILE.
006800     OPEN OUTPUT VEHICLE-PREF-RESULT-FILE.
006900     MOVE "VEHICLE-PREF"  TO W-RUN-RECORD-TYPE-NAME.
007000     MOVE ZERO            TO W-RUN-RECORDS-READ.
007100     MOVE ZERO            TO W-RUN-RECORDS-VALID.
007200     MOVE ZERO            TO W-RUN-RECORDS-INVALID.
007300     MOVE "N"             TO W-VEHICLE-EOF-SW.
007400     PERFORM 1000-READ-VEHICLE-PREF-RECORD
007500        THRU 1000-EXIT.
007600     PERFORM 2000-PROCESS-VEHICLE-PREF-RECORD
007700        THRU 2000-EXIT
007800        UNTIL W-VEHICLE-AT-EOF.
007900     CLOSE VEHICLE-PREF-FILE.
008000     CLOSE VEHICLE-PREF-RESULT-FILE.
008100     GOBACK.
008200*
008300 1000-READ-VEHICLE-PREF-RECORD.
008400*
008500     READ VEHICLE-PREF-FILE
008600        AT END
008700           MOVE "Y" TO W-VEHICLE-EOF-SW.
008800*
008900 1000-EXIT.
009000     EXIT.
009100*
009200 2000-PROCESS-VEHICLE-PREF-RECORD.
009300*
009400     ADD 1 TO W-RUN-RECORDS-READ.
009500     PERFORM 4500-EDIT-VEHICLE-PREF-RECORD
009600        THRU 4500-EXIT.
009700     IF W-RECORD-IS-VALID
009800        ADD 1 TO W-RUN-RECORDS-VALID
009900     ELSE
010000        ADD 1 TO W-RUN-RECORDS-INVALID.
010100     WRITE VEHICLE-PREF-RESULT-RECORD.
010200     PERFORM 1000-READ-VEHICLE-PREF-RECORD
010300        THRU 1000-EXIT.
010400*
010500 2000-EXIT.
010600     EXIT.
010700*
010800     COPY "EDIT-VEHICLE-RECORD.CBL".
010900     COPY "PLGENERAL.CBL".
