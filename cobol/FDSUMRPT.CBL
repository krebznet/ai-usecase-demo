000100*    FDSUMRPT.CBL
000200*    FD for the end-of-run summary report - one control-break line
000300*    per record type plus a grand-total line, see PLSUMRPT.CBL.
000400*
000500*    HISTORY
000600*    06/15/98   LMF   REQ TL-0142  ORIGINAL.
000700*
000800 FD  SUMMARY-REPORT-FILE
000900     LABEL RECORDS ARE OMITTED.
001000*
001100 01  SUMMARY-PRINT-LINE                PIC X(80).
