000100*    PL-CHECK-STATE-ZIP.CBL
000200*    STATE / ZIP-CODE consistency check.  Only four states carry a
000300*    prefix table per REQ TL-0159; any other STATE value is left
000400*    alone here (REQ-STATE / spelling of the state code itself is
000500*    somebody else's rule). Caller has already moved APL-STATE and
000600*    APL-ZIP-CODE into W-STATE-UC / W-ZIP-RAW before PERFORMing
000700*    4200 THRU 4200-EXIT.
000800*
000900*    HISTORY
001000*    09/22/98   LMF   REQ TL-0159  ORIGINAL.
001100*
001200 4200-CHECK-STATE-ZIP-CONSISTENCY.
001300*
001400     MOVE "N"              TO W-ZIP-MATCH-SW.
001500     MOVE W-ZIP-RAW(1:3)  TO W-ZIP-PREFIX.
001600*
001700     IF W-STATE-UC NOT = "CA" AND NOT = "TX"
001800                       AND NOT = "FL" AND NOT = "NY"
001900        MOVE "Y" TO W-ZIP-MATCH-SW.
002000*
002100     IF W-STATE-UC = "CA"
002200        IF W-ZIP-PREFIX NOT LESS THAN "900"
002300           AND W-ZIP-PREFIX NOT GREATER THAN "908"
002400              MOVE "Y" TO W-ZIP-MATCH-SW.
002500*
002600     IF W-STATE-UC = "TX"
002700        IF (W-ZIP-PREFIX NOT LESS THAN "733"
002800              AND W-ZIP-PREFIX NOT GREATER THAN "739")
002900           OR (W-ZIP-PREFIX NOT LESS THAN "750"
003000              AND W-ZIP-PREFIX NOT GREATER THAN "785")
003100              MOVE "Y" TO W-ZIP-MATCH-SW.
003200*
003300     IF W-STATE-UC = "FL"
003400        IF W-ZIP-PREFIX NOT LESS THAN "320"
003500           AND W-ZIP-PREFIX NOT GREATER THAN "339"
003600              MOVE "Y" TO W-ZIP-MATCH-SW.
003700*
003800     IF W-STATE-UC = "NY"
003900        IF W-ZIP-PREFIX NOT LESS THAN "100"
004000           AND W-ZIP-PREFIX NOT GREATER THAN "149"
004100              MOVE "Y" TO W-ZIP-MATCH-SW.
004200*
004300 4200-EXIT.
004400     EXIT.
