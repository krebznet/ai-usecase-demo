000100*    PL-COMPUTE-APPLICANT-AGE.CBL
000200*    Computes GDTV-APPLICANT-AGE from APL-DATE-OF-BIRTH
000300*    (MM/DD/YYYY
000400*    text).  Caller PERFORMs 4110 THRU 4110-EXIT with
000500*    APL-DATE-OF-BIRTH already moved into the record area; the age
000600*    comes back in GDTV-APPLICANT-AGE, -1 if the date did not
000700*    parse.
000800*    See wsdate.cbl for the work area.
000900*
001000*    HISTORY
001100*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
001200*    11/30/98 LMF REQ TL-0142 Y2K - SEE wsdate.cbl HISTORY, THIS
001300*                     PARAGRAPH NOW GOES THROUGH 4120 FOR TODAY'S
001400*                     4-DIGIT YEAR INSTEAD OF CONCATENATING "19"
001500*                     ONTO
001600*                     WHATEVER ACCEPT FROM DATE HANDED BACK.
001700*
001800 4110-COMPUTE-AGE-FROM-DOB.
001900*
002000     MOVE APL-DATE-OF-BIRTH   TO GDTV-DOB-RAW.
002100     MOVE "N"                 TO GDTV-DOB-VALID-SW.
002200     IF GDTV-DOB-SLASH-1 = "/" AND GDTV-DOB-SLASH-2 = "/"
002300        AND GDTV-DOB-MM-X   IS NUMERIC
002400        AND GDTV-DOB-DD-X   IS NUMERIC
002500        AND GDTV-DOB-CCYY-X IS NUMERIC
002600        MOVE GDTV-DOB-MM-X    TO GDTV-DOB-MM-NUM
002700        MOVE GDTV-DOB-DD-X    TO GDTV-DOB-DD-NUM
002800        MOVE GDTV-DOB-CCYY-X  TO GDTV-DOB-CCYY-NUM
002900        IF GDTV-DOB-MM-NUM NOT LESS THAN 1
003000           AND GDTV-DOB-MM-NUM NOT GREATER THAN 12
003100           AND GDTV-DOB-DD-NUM NOT LESS THAN 1
003200           AND GDTV-DOB-DD-NUM NOT GREATER THAN 31
003300           MOVE "Y" TO GDTV-DOB-VALID-SW.
003400*
003500     IF GDTV-DOB-IS-INVALID
003600        MOVE -1 TO GDTV-APPLICANT-AGE
003700     ELSE
003800        PERFORM 4120-GET-TODAYS-DATE
003900           THRU 4120-EXIT
004000        COMPUTE GDTV-APPLICANT-AGE =
004100              GDTV-TODAY-CCYY - GDTV-DOB-CCYY-NUM
004200        IF GDTV-TODAY-MM LESS THAN GDTV-DOB-MM-NUM
004300           SUBTRACT 1 FROM GDTV-APPLICANT-AGE
004400        ELSE
004500           IF GDTV-TODAY-MM = GDTV-DOB-MM-NUM
004600              AND GDTV-TODAY-DD LESS THAN GDTV-DOB-DD-NUM
004700              SUBTRACT 1 FROM GDTV-APPLICANT-AGE.
004800*
004900 4110-EXIT.
005000     EXIT.
005100*
005200 4120-GET-TODAYS-DATE.
005300*
005400     ACCEPT GDTV-TODAY-YYMMDD FROM DATE.
005500     IF GDTV-TODAY-YY LESS THAN 50
005600        MOVE 20 TO GDTV-TODAY-CENTURY
005700     ELSE
005800        MOVE 19 TO GDTV-TODAY-CENTURY.
005900     COMPUTE GDTV-TODAY-CCYY =
006000           GDTV-TODAY-CENTURY * 100 + GDTV-TODAY-YY.
006100*
006200 4120-EXIT.
006300     EXIT.
