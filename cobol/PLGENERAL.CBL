000100*    PLGENERAL.CBL
000200*    General-purpose edit paragraphs shared by applicant-edit.cob
000300*    and vehicle-pref-edit.cob. Caller moves the field being
000400*    tested
000500*    into W-FIELD-TO-CHECK before PERFORMing 9000; caller moves
000600*    the
000700*    failed rule's code into W-ERROR-CODE before PERFORMing 9100.
000800*
000900*    HISTORY
001000*    06/03/98   LMF   REQ TL-0142  ORIGINAL - 9000 ONLY.
001100*    06/10/98   LMF   REQ TL-0142  ADDED 9100-APPEND-ERROR-CODE SO
001200*                     EACH EDIT PARAGRAPH DOES NOT HAVE TO STRING
001300*                     THE ERROR-CODES FIELD ITSELF.
001400*
001500 9000-CHECK-FIELD-EMPTY.
001600*
001700     IF W-FIELD-TO-CHECK = SPACES OR LOW-VALUES
001800        MOVE "Y" TO W-FIELD-EMPTY-SW
001900     ELSE
002000        MOVE "N" TO W-FIELD-EMPTY-SW.
002100*
002200 9000-EXIT.
002300     EXIT.
002400*
002500 9100-APPEND-ERROR-CODE.
002600*
002700     IF W-EDIT-ERROR-COUNT = 0
002800        STRING W-ERROR-CODE DELIMITED BY SPACE
002900               INTO W-ERROR-CODES-BUILD
003000               WITH POINTER W-ERROR-STRING-PTR
003100        END-STRING
003200     ELSE
003300        STRING " " DELIMITED BY SIZE
003400               W-ERROR-CODE DELIMITED BY SPACE
003500               INTO W-ERROR-CODES-BUILD
003600               WITH POINTER W-ERROR-STRING-PTR
003700        END-STRING.
003800     ADD 1 TO W-EDIT-ERROR-COUNT.
003900*
004000 9100-EXIT.
004100     EXIT.
