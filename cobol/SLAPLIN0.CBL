000100*    SLAPLIN0.CBL
000200*    SELECT clause for the applicant intake file - flat
000300*    sequential,
000400*    no key, processed strictly in file order.
000500*
000600*    HISTORY
000700*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
000800*
000900     SELECT APPLICANT-FILE
001000         ASSIGN TO "APPLICANT-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL
001200         FILE STATUS IS W-APPLICANT-FILE-STATUS.
