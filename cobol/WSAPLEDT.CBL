000100*    WSAPLEDT.CBL
000200*    WORKING-STORAGE for applicant-edit.cob - switches, scratch
000300*    areas for the format edits, and the run's control totals.
000400*
000500*    HISTORY
000600*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
000700*    07/14/98 LMF REQ TL-0151 ADDED W-LICENSE-EDIT-AREA - THE
000800*                     LICENSE-NUMBER FORMAT CHECK NEEDS TO SPLIT
000900*                     OFF
001000*                     THE FIRST CHARACTER TO TEST FOR A LETTER.
001100*    09/22/98   LMF   REQ TL-0159  ADDED W-ZIP-EDIT-AREA FOR THE
001200*                     STATE/ZIP CONSISTENCY CHECK (SEE
001300*                     PL-CHECK-STATE-ZIP.CBL).
001400*    10/05/98 LMF REQ TL-0163 ADDED W-EMAIL-EDIT-AREA FOR THE
001500*                     EMAIL FORMAT CHECK (SEE
001600*                     EDIT-APPLICANT-RECORD.CBL
001700*                     PARAGRAPH 4020).
001800*    12/02/98 LMF REQ TL-0159 PULLED THE ERROR-COUNT AND EDIT
001900*                     SUBSCRIPT OUT TO STANDALONE 77'S - THEY
002000*                     DON'T BELONG TO ANY RECORD AND DIDN'T NEED
002100*                     A GROUP HEADER OVER THEM.
002200*    12/09/98 LMF REQ TL-0159 WIDENED W-ERROR-CODE FROM X(12) TO
002300*                     X(15) TO MATCH WSVEHEDT.CBL - A 12-BYTE
002400*                     SLOT WAS TOO SHORT FOR THE LONGEST CODE.
002500*
002600 77  W-EDIT-ERROR-COUNT                PIC 9(02)   COMP.
002700 77  W-EDIT-SUB                        PIC 9(02)   COMP.
002800*
002900 01  W-APPLICANT-EDIT-SWITCHES.
003000     05  W-APPLICANT-FILE-STATUS       PIC X(02).
003100         88  W-APPLICANT-FILE-OK           VALUE "00".
003200         88  W-APPLICANT-FILE-EOF          VALUE "10".
003300     05  W-APPLICANT-RESULT-STATUS     PIC X(02).
003400         88  W-APPLICANT-RESULT-OK         VALUE "00".
003500     05  W-APPLICANT-EOF-SW             PIC X(01).
003600         88  W-APPLICANT-AT-EOF             VALUE "Y".
003700         88  W-APPLICANT-NOT-AT-EOF         VALUE "N".
003800     05  W-FIELD-EMPTY-SW               PIC X(01).
003900         88  W-FIELD-IS-EMPTY               VALUE "Y".
004000         88  W-FIELD-NOT-EMPTY              VALUE "N".
004100     05  W-RECORD-IS-VALID-SW           PIC X(01).
004200         88  W-RECORD-IS-VALID              VALUE "Y".
004300         88  W-RECORD-IS-INVALID            VALUE "N".
004400*        ---- SSN stripped-digit work area -----------------------
004500 01  W-SSN-EDIT-AREA.
004600     05  W-SSN-RAW                      PIC X(11).
004700     05  W-SSN-DIGITS                   PIC X(09).
004800     05  W-SSN-DIGITS-R  REDEFINES W-SSN-DIGITS.
004900         10  W-SSN-AREA-CODE            PIC X(03).
005000         10  W-SSN-GROUP                PIC X(02).
005100         10  W-SSN-SERIAL                PIC X(04).
005200     05  W-SSN-DIGIT-COUNT               PIC 9(02)   COMP.
005300     05  W-SSN-VALID-FORMAT-SW           PIC X(01).
005400         88  W-SSN-FORMAT-IS-VALID           VALUE "Y".
005500     05  W-SSN-IS-DISALLOWED-SW          PIC X(01).
005600         88  W-SSN-IS-DISALLOWED             VALUE "Y".
005700*
005800*        ---- phone stripped-digit work area
005900*        -----------------------
006000 01  W-PHONE-EDIT-AREA.
006100     05  W-PHONE-RAW                     PIC X(20).
006200     05  W-PHONE-DIGITS                  PIC X(11).
006300     05  W-PHONE-DIGITS-R REDEFINES W-PHONE-DIGITS.
006400         10  W-PHONE-COUNTRY-CODE        PIC X.
006500         10  W-PHONE-NUMBER-PART         PIC X(10).
006600     05  W-PHONE-DIGIT-COUNT             PIC 9(02)   COMP.
006700     05  W-PHONE-VALID-FORMAT-SW         PIC X(01).
006800         88  W-PHONE-FORMAT-IS-VALID         VALUE "Y".
006900*
007000*        ---- driver's license work area -----------------------
007100 01  W-LICENSE-EDIT-AREA.
007200     05  W-LICENSE-RAW                   PIC X(15).
007300     05  W-LICENSE-RAW-R REDEFINES W-LICENSE-RAW.
007400         10  W-LICENSE-1ST-CHAR          PIC X.
007500         10  W-LICENSE-REST              PIC X(14).
007600     05  W-LICENSE-LENGTH                PIC 9(02)   COMP.
007700     05  W-LICENSE-STATE-UC               PIC X(02).
007800     05  W-LICENSE-VALID-FORMAT-SW        PIC X(01).
007900         88  W-LICENSE-FORMAT-IS-VALID         VALUE "Y".
008000*
008100*        ---- ZIP-CODE prefix work area, see
008200*        PL-CHECK-STATE-ZIP.CBL
008300 01  W-ZIP-EDIT-AREA.
008400     05  W-ZIP-RAW                        PIC X(10).
008500     05  W-ZIP-PREFIX                     PIC X(03).
008600     05  W-STATE-UC                       PIC X(02).
008700     05  W-ZIP-MATCH-SW                   PIC X(01).
008800         88  W-ZIP-PREFIX-MATCHES              VALUE "Y".
008900*
009000*        ---- email shape-check work area
009100*        --------------------------
009200 01  W-EMAIL-EDIT-AREA.
009300     05  W-EMAIL-RAW                       PIC X(40).
009400     05  W-EMAIL-RAW-LEN                   PIC 9(02)   COMP.
009500     05  W-EMAIL-AT-COUNT                  PIC 9(02)   COMP.
009600     05  W-EMAIL-LOCAL                     PIC X(40).
009700     05  W-EMAIL-DOMAIN                    PIC X(40).
009800     05  W-EMAIL-DOMAIN-LEN                PIC 9(02)   COMP.
009900     05  W-EMAIL-DOT-COUNT                 PIC 9(02)   COMP.
010000     05  W-EMAIL-SPACE-COUNT               PIC 9(02)   COMP.
010100     05  W-EMAIL-TLD-1                     PIC X(01).
010200     05  W-EMAIL-TLD-2                     PIC X(01).
010300     05  W-EMAIL-VALID-FORMAT-SW           PIC X(01).
010400         88  W-EMAIL-FORMAT-IS-VALID           VALUE "Y".
010500*
010600*        ---- one error-code slot, moved and appended per failed
010700*        rule
010800 01  W-ERROR-CODE-WORK.
010900     05  W-ERROR-CODE                     PIC X(15).
011000     05  W-ERROR-CODES-BUILD              PIC X(200).
011100     05  W-ERROR-STRING-PTR               PIC 9(03)   COMP.
011200*
011300*        ---- field-empty test work area, see PLGENERAL.CBL
011400 01  W-GENERAL-EDIT-WORK.
011500     05  W-FIELD-TO-CHECK                 PIC X(60).
