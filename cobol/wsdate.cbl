000100*    wsdate.cbl
000200*
000300*    WORKING-STORAGE work area used by
000400*    PL-COMPUTE-APPLICANT-AGE.CBL
000500*    to turn an applicant's DATE-OF-BIRTH (MM/DD/YYYY text) into a
000600*    whole-number age as of today's run date.
000700*
000800*    HISTORY
000900*    02/11/94 RGF ORIGINAL - GENERAL PURPOSE DATE-PROMPT WORK AREA
001000*                     USED BY THE OLD "ASK-FOR-A-DATE" SCREEN
001100*                     ROUTINE.
001200*    06/03/98 LMF REQ TL-0142 REWORKED AS THE APPLICANT AGE-CALC
001300*                     WORK AREA FOR THE INTAKE EDIT PROJECT.
001400*                     DROPPED
001500*                     THE SCREEN-PROMPT FIELDS, ADDED THE DOB
001600*                     SPLIT
001700*                     AND TODAY'S-DATE SPLIT AREAS BELOW.
001800*    11/30/98 LMF REQ TL-0142 Y2K - ACCEPT FROM DATE STILL ONLY
001900*                     RETURNS A 2-DIGIT YEAR ON THIS COMPILER.
002000*                     ADDED
002100*                     GDTV-TODAY-CENTURY WINDOWING (50/50 PIVOT)
002200*                     SO
002300*                     GDTV-TODAY-CCYY COMES OUT RIGHT PAST
002400*                     12/31/99.
002500*    12/02/98 LMF REQ TL-0159 CENTURY PIVOT AND THE AGE RESULT
002600*                     ITSELF ARE CALC TEMPORARIES, NOT PART OF
002700*                     THE DOB/TODAY RECORD SHAPE - MOVED THEM
002800*                     OUT TO STANDALONE 77'S, SAME AS THE OLD
002900*                     ASK-FOR-A-DATE ROUTINE DID IT.
003000*
003100 77  GDTV-TODAY-CENTURY          PIC 99          COMP.
003200 77  GDTV-APPLICANT-AGE          PIC S9(3)       COMP.
003300*
003400 01  GDTV-AGE-CALC-WORK-AREA.
003500     05  GDTV-TODAY-YYMMDD           PIC 9(6).
003600     05  GDTV-TODAY-YYMMDD-R  REDEFINES GDTV-TODAY-YYMMDD.
003700         10  GDTV-TODAY-YY           PIC 99.
003800         10  GDTV-TODAY-MM           PIC 99.
003900         10  GDTV-TODAY-DD           PIC 99.
004000     05  GDTV-TODAY-CCYY             PIC 9(4)        COMP.
004100     05  GDTV-DOB-RAW                PIC X(10).
004200     05  GDTV-DOB-RAW-R       REDEFINES GDTV-DOB-RAW.
004300         10  GDTV-DOB-MM-X           PIC XX.
004400         10  GDTV-DOB-SLASH-1        PIC X.
004500         10  GDTV-DOB-DD-X           PIC XX.
004600         10  GDTV-DOB-SLASH-2        PIC X.
004700         10  GDTV-DOB-CCYY-X         PIC X(4).
004800     05  GDTV-DOB-MM-NUM             PIC 99.
004900     05  GDTV-DOB-DD-NUM             PIC 99.
005000     05  GDTV-DOB-CCYY-NUM           PIC 9(4).
005100     05  GDTV-DOB-VALID-SW           PIC X.
005200         88  GDTV-DOB-IS-VALID           VALUE "Y".
005300         88  GDTV-DOB-IS-INVALID         VALUE "N".
005400     05  FILLER                      PIC X(05).
