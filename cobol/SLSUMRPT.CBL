000100*    SLSUMRPT.CBL
000200*    SELECT clause for the end-of-run summary report.
000300*
000400*    HISTORY
000500*    06/15/98   LMF   REQ TL-0142  ORIGINAL.
000600*
000700     SELECT SUMMARY-REPORT-FILE
000800         ASSIGN TO "SUMMARY-REPORT-FILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.
