000100*    WSVEHEDT.CBL
000200*    WORKING-STORAGE for vehicle-pref-edit.cob - switches, the
000300*    NUMBER-OF-TRAILERS numeric-test work area, and run counters.
000400*
000500*    HISTORY
000600*    06/08/98   LMF   REQ TL-0142  ORIGINAL.
000700*    12/02/98 LMF REQ TL-0159 PULLED THE ERROR-COUNT AND EDIT
000800*                     SUBSCRIPT OUT TO STANDALONE 77'S - THEY
000900*                     DON'T BELONG TO ANY RECORD AND DIDN'T NEED
001000*                     A GROUP HEADER OVER THEM.
001100*    12/09/98 LMF REQ TL-0159 WIDENED W-ERROR-CODE FROM X(12) TO
001200*                     X(15) - TRAILERS-NONNUM WAS GETTING
001300*                     TRUNCATED TO TRAILERS-NON BEFORE IT EVER
001400*                     REACHED 9100-APPEND-ERROR-CODE.
001500*
001600 77  W-EDIT-ERROR-COUNT                PIC 9(02)   COMP.
001700 77  W-EDIT-SUB                        PIC 9(02)   COMP.
001800*
001900 01  W-VEHICLE-EDIT-SWITCHES.
002000     05  W-VEHICLE-PREF-FILE-STATUS       PIC X(02).
002100         88  W-VEHICLE-FILE-OK                VALUE "00".
002200         88  W-VEHICLE-FILE-EOF               VALUE "10".
002300     05  W-VEHICLE-FILE-STATUS-R
002400             REDEFINES W-VEHICLE-PREF-FILE-STATUS.
002500         10  W-VEHICLE-FILE-STATUS-1          PIC X.
002600         10  W-VEHICLE-FILE-STATUS-2          PIC X.
002700     05  W-VEHICLE-PREF-RESULT-STATUS     PIC X(02).
002800         88  W-VEHICLE-RESULT-OK              VALUE "00".
002900     05  W-VEHICLE-EOF-SW                  PIC X(01).
003000         88  W-VEHICLE-AT-EOF                     VALUE "Y".
003100         88  W-VEHICLE-NOT-AT-EOF                 VALUE "N".
003200     05  W-FIELD-EMPTY-SW                  PIC X(01).
003300         88  W-FIELD-IS-EMPTY                     VALUE "Y".
003400         88  W-FIELD-NOT-EMPTY                    VALUE "N".
003500     05  W-RECORD-IS-VALID-SW              PIC X(01).
003600         88  W-RECORD-IS-VALID                    VALUE "Y".
003700         88  W-RECORD-IS-INVALID                  VALUE "N".
003800*        ---- NUMBER-OF-TRAILERS numeric-test work area ----------
003900 01  W-TRAILER-COUNT-EDIT-AREA.
004000     05  W-TRAILER-COUNT-RAW                 PIC X(03).
004100     05  W-TRAILER-COUNT-RAW-R  REDEFINES W-TRAILER-COUNT-RAW.
004200         10  W-TRAILER-COUNT-NUMERIC-TEST    PIC 9(03).
004300     05  W-TRAILER-COUNT-BIN                 PIC S9(03)  COMP.
004400     05  W-TRAILER-COUNT-IS-NUMERIC-SW       PIC X(01).
004500         88  W-TRAILER-COUNT-IS-NUMERIC          VALUE "Y".
004600*
004700*        ---- one error-code slot, moved and appended per failed
004800*        rule
004900 01  W-ERROR-CODE-WORK.
005000     05  W-ERROR-CODE                        PIC X(15).
005100     05  W-ERROR-CODES-BUILD                 PIC X(200).
005200     05  W-ERROR-STRING-PTR                  PIC 9(03)   COMP.
005300*
005400*        ---- field-empty test work area, see PLGENERAL.CBL
005500 01  W-GENERAL-EDIT-WORK.
005600     05  W-FIELD-TO-CHECK                    PIC X(60).
