000100*    PLSUMRPT.CBL
000200*    End-of-run control-break summary report - one line per record
000300*    type (APPLICANT, VEHICLE-PREF) plus a grand-total line.
000400*    COPY'd
000500*    into truck-lease-intake-validation.cob's PROCEDURE DIVISION;
000600*    works directly against that program's own W-APPLICANT-TOTALS
000700*    and W-VEH-TOTALS areas (see WSRUNTOT.CBL / WSSUMRPT.CBL).
000800*
000900*    HISTORY
001000*    06/15/98   LMF   REQ TL-0142  ORIGINAL.
001100*
001200 1000-PRINT-SUMMARY-REPORT.
001300*
001400     OPEN OUTPUT SUMMARY-REPORT-FILE.
001500     PERFORM 1010-PRINT-REPORT-HEADING
001600        THRU 1010-EXIT.
001700*
001800     MOVE "APPLICANT"           TO W-DTL-RECORD-TYPE.
001900     MOVE W-APL-RECORDS-READ    TO W-DTL-RECORDS-READ.
002000     MOVE W-APL-RECORDS-VALID   TO W-DTL-RECORDS-VALID.
002100     MOVE W-APL-RECORDS-INVALID TO W-DTL-RECORDS-INVALID.
002200     PERFORM 1020-WRITE-DETAIL-LINE
002300        THRU 1020-EXIT.
002400*
002500     MOVE "VEHICLE-PREF"        TO W-DTL-RECORD-TYPE.
002600     MOVE W-VEH-RECORDS-READ    TO W-DTL-RECORDS-READ.
002700     MOVE W-VEH-RECORDS-VALID   TO W-DTL-RECORDS-VALID.
002800     MOVE W-VEH-RECORDS-INVALID TO W-DTL-RECORDS-INVALID.
002900     PERFORM 1020-WRITE-DETAIL-LINE
003000        THRU 1020-EXIT.
003100*
003200     ADD W-APL-RECORDS-READ W-VEH-RECORDS-READ
003300                             GIVING W-GRAND-RECORDS-READ.
003400     ADD W-APL-RECORDS-VALID W-VEH-RECORDS-VALID
003500                             GIVING W-GRAND-RECORDS-VALID.
003600     ADD W-APL-RECORDS-INVALID W-VEH-RECORDS-INVALID
003700                             GIVING W-GRAND-RECORDS-INVALID.
003800     MOVE "GRAND TOTAL"          TO W-TOT-LITERAL.
003900     MOVE W-GRAND-RECORDS-READ  TO W-TOT-RECORDS-READ.
004000     MOVE W-GRAND-RECORDS-VALID TO W-TOT-RECORDS-VALID.
004100     MOVE W-GRAND-RECORDS-INVALID TO W-TOT-RECORDS-INVALID.
004200     PERFORM 1030-WRITE-TOTAL-LINE
004300        THRU 1030-EXIT.
004400*
004500     CLOSE SUMMARY-REPORT-FILE.
004600*
004700 1000-EXIT.
004800     EXIT.
004900*
005000 1010-PRINT-REPORT-HEADING.
005100*
005200     MOVE SPACES              TO W-SUMMARY-LINE-AREA.
005300     MOVE "RECORD-TYPE"       TO W-HDG-RECORD-TYPE.
005400     MOVE "READ  "            TO W-HDG-RECORDS-READ.
005500     MOVE "VALID "            TO W-HDG-RECORDS-VALID.
005600     MOVE "INVALD"            TO W-HDG-RECORDS-INVALID.
005700     WRITE SUMMARY-PRINT-LINE FROM W-SUMMARY-HEADING-LINE.
005800     DISPLAY W-SUMMARY-HEADING-LINE.
005900*
006000 1010-EXIT.
006100     EXIT.
006200*
006300 1020-WRITE-DETAIL-LINE.
006400*
006500     WRITE SUMMARY-PRINT-LINE FROM W-SUMMARY-DETAIL-LINE.
006600     DISPLAY W-SUMMARY-DETAIL-LINE.
006700*
006800 1020-EXIT.
006900     EXIT.
007000*
007100 1030-WRITE-TOTAL-LINE.
007200*
007300     WRITE SUMMARY-PRINT-LINE FROM W-SUMMARY-TOTAL-LINE.
007400     DISPLAY W-SUMMARY-TOTAL-LINE.
007500*
007600 1030-EXIT.
007700     EXIT.
