000100*    WSRUNTOT.CBL
000200*    Run-totals communication record.  Each edit program takes one
000300*    of these in its LINKAGE SECTION, accumulates into it as it
000400*    reads its file, and hands it back to the driver on the CALL
000500*    "USING" so truck-lease-intake-validation.cob can print the
000600*    end-of-run summary without re-reading either file.
000700*
000800*    HISTORY
000900*    06/15/98   LMF   REQ TL-0142  ORIGINAL.
001000*
001100 01  W-RUN-TOTALS.
001200     05  W-RUN-RECORD-TYPE-NAME       PIC X(12).
001300     05  W-RUN-RECORDS-READ           PIC 9(06)   COMP.
001400     05  W-RUN-RECORDS-VALID          PIC 9(06)   COMP.
001500     05  W-RUN-RECORDS-INVALID        PIC 9(06)   COMP.
