000100*    FDAPLIN0.CBL
000200*    FD + record layout for the incoming applicant intake file.
000300*    One fixed-length record per truck-lease applicant, no key,
000400*    read in file order (see SLAPLIN0.CBL for the SELECT clause).
000500*
000600*    HISTORY
000700*    06/03/98   LMF   REQ TL-0142  ORIGINAL.
000800*
000900 FD  APPLICANT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100*
001200 01  APPLICANT-RECORD.
001300*        ---- personal identification -------------------------
001400     05  APL-FIRST-NAME              PIC X(20).
001500     05  APL-LAST-NAME               PIC X(20).
001600     05  APL-EMAIL                   PIC X(40).
001700     05  APL-PHONE                   PIC X(20).
001800     05  APL-SSN                     PIC X(11).
001900     05  APL-DATE-OF-BIRTH           PIC X(10).
002000*        ---- mailing address ------------------------------------
002100     05  APL-ADDRESS                 PIC X(40).
002200     05  APL-CITY                    PIC X(20).
002300     05  APL-STATE                   PIC X(02).
002400     05  APL-ZIP-CODE                PIC X(10).
002500*        ---- driver qualification ---------------------------
002600     05  APL-LICENSE-NUMBER          PIC X(15).
002700     05  APL-LICENSE-STATE           PIC X(02).
002800     05  APL-HAS-CDL                 PIC 9(01).
002900         88  APL-CDL-YES                 VALUE 1.
003000         88  APL-CDL-NO                  VALUE 0.
003100     05  FILLER                      PIC X(05).
