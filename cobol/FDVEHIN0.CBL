000100*    FDVEHIN0.CBL
000200*    FD + record layout for the incoming vehicle-preference file.
000300*    One fixed-length record per preference set, no key, read in
000400*    file order (see SLVEHIN0.CBL for the SELECT clause).
000500*
000600*    HISTORY
000700*    06/08/98   LMF   REQ TL-0142  ORIGINAL.
000800*
000900 FD  VEHICLE-PREF-FILE
001000     LABEL RECORDS ARE STANDARD.
001100*
001200 01  VEHICLE-PREF-RECORD.
001300     05  VPF-TRUCK-TYPE               PIC X(20).
001400     05  VPF-PREFERRED-MAKE           PIC X(20).
001500     05  VPF-MAX-MODEL-YEAR           PIC X(04).
001600     05  VPF-TRAILER-TYPE             PIC X(20).
001700     05  VPF-TRAILER-LENGTH           PIC X(10).
001800     05  VPF-NUMBER-OF-TRAILERS       PIC X(03).
001900     05  VPF-NUMBER-OF-TRAILERS-R
002000             REDEFINES VPF-NUMBER-OF-TRAILERS.
002100         10  VPF-TRAILERS-NUMERIC-VIEW    PIC 9(03).
002200     05  VPF-INTENDED-USE             PIC X(30).
002300     05  VPF-MILES-PER-YEAR           PIC X(10).
002400     05  VPF-SPECIAL-REQUIREMENTS     PIC X(60).
002500     05  FILLER                       PIC X(05).
